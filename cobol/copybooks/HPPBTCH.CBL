000100******************************** Top of Data **********************************
000200     *================================================================*
000300     *        RECORD OF BATCH PARAMETER FILE                          *
000400     *================================================================*
000500      01  HPPB-BATCH-PARM-REC.
000600     *
000700     *  PRODUCT / CALCULATION NAME FOR THIS PRODUCTION BATCH           *
000800          05  HPPB-BATCH-NAME                PIC X(30).
000900     *
001000     *  UNITS PRODUCED BY THE BATCH (MUST BE >= 1 OR HPP IS ZEROED)    *
001100          05  HPPB-OUTPUT-UNITS              PIC S9(5).
001200          05  HPPB-OUTPUT-UNITS-X REDEFINES
001300              HPPB-OUTPUT-UNITS              PIC X(05).
001400     *
001500     *  TARGET MARGIN PERCENT, 0-100, MARKUP-ON-COST BASIS             *
001600          05  HPPB-TARGET-MARGIN-PCT         PIC S9(3)V99.
001700     *
001800     *  ACTUAL SELLING PRICE IF THE OWNER ALREADY SOLD THE BATCH.      *
001900     *  ZERO MEANS NOT SUPPLIED -- SUGGESTED PRICE BECOMES THE ACTUAL  *
002000          05  HPPB-ACTUAL-SELL-PRICE         PIC S9(9)V99.
002100     *
002200     *  LABOR / ELECTRICITY / OTHER DIRECT-OPERATION COST PER BATCH    *
002300          05  HPPB-OPERATIONAL-COST          PIC S9(9)V99.
002400     *
002500     *  PACKAGING / OVERHEAD / MISCELLANEOUS COST PER BATCH            *
002600          05  HPPB-OTHER-COST                PIC S9(9)V99.
002700     *
002800          05  FILLER                         PIC X(07).
002900******************************* Bottom of Data ********************************
