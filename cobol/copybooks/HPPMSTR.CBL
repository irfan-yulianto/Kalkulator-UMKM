000100******************************** Top of Data **********************************
000200     *================================================================*
000300     *        RECORD OF CALCULATION MASTER FILE (CALC-MASTER)         *
000400     *        ONE RECORD PER HPP RUN, APPENDED, ID FROM 1 UP           *
000500     *================================================================*
000600      01  HPPM-MASTER-REC.
000700     *
000800     *  SEQUENTIAL RUN ID -- ASSIGNED BY HPPCALC, STARTS AT 1          *
000900          05  HPPM-MASTER-ID                 PIC 9(06).
001000     *
001100     *  DATE THE CALCULATION WAS RUN                                  *
001150          05  HPPM-RUN-DATE-GRP.
001200              10 HPPM-RUN-DATE-NUM           PIC 9(08).
001300              10 HPPM-RUN-DATE-X REDEFINES
001310                 HPPM-RUN-DATE-NUM           PIC X(08).
001400              10 HPPM-RUN-DATE-YMD REDEFINES
001410                 HPPM-RUN-DATE-NUM.
001700                  15 HPPM-RUN-YEAR            PIC 9(04).
001800                  15 HPPM-RUN-MONTH           PIC 9(02).
001900                  15 HPPM-RUN-DAY             PIC 9(02).
002000     *
002100          05  HPPM-BATCH-NAME                PIC X(30).
002200     *
002300     *  SUM OF LINE COSTS OVER ALL ACCEPTED INGREDIENT ROWS            *
002400          05  HPPM-MATERIAL-COST             PIC S9(11)V99.
002500          05  HPPM-OPERATIONAL-COST          PIC S9(9)V99.
002600          05  HPPM-OTHER-COST                PIC S9(9)V99.
002700          05  HPPM-OPERATIONAL-CONTRIB-PCT   PIC S9(3)V99.
002800          05  HPPM-OTHER-CONTRIB-PCT         PIC S9(3)V99.
002900     *
003000     *  MATERIAL + OPERATIONAL + OTHER                                 *
003100          05  HPPM-TOTAL-BATCH-COST          PIC S9(11)V99.
003200          05  HPPM-OUTPUT-UNITS              PIC S9(5).
003300          05  HPPM-TARGET-MARGIN-PCT         PIC S9(3)V99.
003400     *
003500     *  TOTAL-BATCH-COST / OUTPUT-UNITS, ROUNDED 2DP                   *
003600          05  HPPM-HPP-PER-UNIT              PIC S9(9)V99.
003700     *
003800     *  MARKUP-ON-COST SUGGESTED SELLING PRICE                        *
003900          05  HPPM-SUGGESTED-SELL-PRICE      PIC S9(9)V99.
004000     *
004100     *  GIVEN, OR DEFAULTED TO SUGGESTED-SELL-PRICE                    *
004200          05  HPPM-ACTUAL-SELL-PRICE         PIC S9(9)V99.
004300          05  HPPM-ACTUAL-MARGIN-PCT         PIC S9(3)V99.
004400          05  HPPM-GAP-VS-TARGET             PIC S9(3)V99.
004500     *
004600     *  'SUCCESS' / 'WARNING' / 'DANGER' TRAFFIC-LIGHT STATUS          *
004700          05  HPPM-MARGIN-STATUS             PIC X(07).
004710              88  MARGIN-SUCCESS                VALUE 'SUCCESS'.
004720              88  MARGIN-WARNING                VALUE 'WARNING'.
004730              88  MARGIN-DANGER                 VALUE 'DANGER '.
004800     *
004900          05  FILLER                         PIC X(08).
005000     *================================================================*
005100     *        RECORD OF CALCULATION DETAIL FILE (CALC-DETAIL)         *
005200     *        ONE RECORD PER INGREDIENT LINE, KEYED BY MASTER ID       *
005300     *================================================================*
005400      01  HPPD-DETAIL-REC.
005500          05  HPPD-MASTER-ID                 PIC 9(06).
005600          05  HPPD-LINE-NO                   PIC 9(03).
005700          05  HPPD-NAME                      PIC X(30).
005800          05  HPPD-QUANTITY                  PIC S9(9)V99.
005900          05  HPPD-UNIT                      PIC X(10).
006000          05  HPPD-PRICE-PER-UNIT            PIC S9(9)V99.
006100          05  HPPD-LINE-COST                 PIC S9(9)V99.
006200          05  HPPD-CONTRIB-PCT               PIC S9(3)V99.
006300          05  FILLER                         PIC X(03).
006400******************************* Bottom of Data ********************************
