000100******************************** Top of Data **********************************
000200     *================================================================*
000300     *        VALIDATED INGREDIENT WORK RECORD (INTAKE TO ENGINE)      *
000400     *        DERIVED BY THE PACKAGING MATH IN HPPINTK, ONE RECORD     *
000500     *        PER ACCEPTED INGREDIENT LINE, HANDED TO HPPCALC          *
000600     *================================================================*
000700      01  HPPW-INGR-WORK-REC.
000800          05  HPPW-NAME                      PIC X(30).
000900     *
001000     *  TOTAL QUANTITY USED = QTY-PER-PACK * PACKS-BOUGHT              *
001100          05  HPPW-TOTAL-QTY                 PIC S9(9)V99.
001200          05  FILLER REDEFINES HPPW-TOTAL-QTY PIC X(11).
001300     *
001400          05  HPPW-UNIT                      PIC X(10).
001500     *
001600     *  PRICE PER UNIT = PACK-PRICE / QTY-PER-PACK                     *
001700          05  HPPW-PRICE-PER-UNIT            PIC S9(9)V99.
001800     *
001900     *  INTAKE-RUN ERROR COUNT, CARRIED ON EVERY RECORD SO HPPCALC      *
002000     *  CAN TELL A CLEAN INTAKE FROM A REJECTED ONE WITHOUT A SEPARATE  *
002100     *  CONTROL FILE -- ANY VALUE OTHER THAN ZERO VOIDS THE WHOLE BATCH *
002200          05  HPPW-BATCH-ERROR-COUNT         PIC 9(03).
002300     *
002400          05  FILLER                         PIC X(15).
002500******************************* Bottom of Data ********************************
