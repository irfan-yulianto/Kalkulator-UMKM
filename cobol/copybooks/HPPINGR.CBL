000100******************************** Top of Data **********************************
000200     *================================================================*
000300     *        RECORD OF RAW INGREDIENT INPUT FILE (INGREDIENTS-IN)     *
000400     *        ONE RECORD PER INGREDIENT LINE KEYED IN BY THE OWNER     *
000500     *================================================================*
000600      01  HPPI-INGR-IN-REC.
000700     *
000800     *  INGREDIENT NAME.  BLANK NAME MEANS THE ROW IS IGNORED          *
000900          05  HPPI-NAME                      PIC X(30).
001000     *
001100     *  QUANTITY CONTAINED IN ONE PACK AS PURCHASED (250 GRAM, ETC)    *
001200          05  HPPI-QTY-PER-PACK              PIC S9(7)V99.
001300          05  HPPI-QTY-PER-PACK-X REDEFINES
001400              HPPI-QTY-PER-PACK              PIC X(09).
001500     *
001600     *  UNIT OF MEASURE TEXT -- KG, GRAM, LITER, PCS, ...              *
001700          05  HPPI-UNIT                      PIC X(10).
001800     *
001900     *  NUMBER OF PACKS BOUGHT FOR THIS BATCH (WHOLE PACKS ONLY)       *
002000          05  HPPI-PACKS-BOUGHT              PIC S9(5).
002100     *
002200     *  PRICE PAID FOR ONE PACK AS BOUGHT                              *
002300          05  HPPI-PACK-PRICE                PIC S9(9)V99.
002400     *
002500          05  FILLER                         PIC X(15).
002600******************************* Bottom of Data ********************************
