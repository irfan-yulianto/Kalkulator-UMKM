000100 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    HPPINTK.
000400 AUTHOR.        R CHIRINOS.
000500 INSTALLATION.  IBM-BCP DATA CENTER.
000600 DATE-WRITTEN.  14-03-1989.
000700 DATE-COMPILED. 14-03-1989.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*================================================================*
001000* HPPINTK  -  INGREDIENT INTAKE / IMPORT EDIT                    =*
001100* READS THE RAW INGREDIENT ROWS KEYED IN (OR IMPORTED) FOR ONE   =*
001200* HPP PRODUCTION BATCH, DERIVES QUANTITY AND UNIT PRICE FROM THE =*
001300* PACKAGING DATA, VALIDATES EACH ROW AND WRITES THE ACCEPTED     =*
001400* ROWS TO A WORK FILE FOR HPPCALC.  BAD ROWS ARE SKIPPED AND     =*
001500* LOGGED, BUT IF ANY ROW FAILED EDIT THE WHOLE BATCH IS MARKED   =*
001600* REJECTED SO HPPCALC WILL REFUSE TO CALCULATE ON IT.            =*
001700*================================================================*
001800* CHANGE LOG                                                     *
001900*----------------------------------------------------------------*
002000* 14-03-89  RCH  INIC-0001  ORIGINAL PROGRAM FOR THE UMKM HPP JOB *
002100* 02-07-89  RCH  INIC-0014  ADDED ERRLOG FILE, PER-ROW MESSAGES   *
002200* 19-11-89  JLS  INIC-0022  PACKS-BOUGHT = 0 NOW DEFAULTS QTY TO  *
002300*                           QTY-PER-PACK INSTEAD OF ABENDING      *
002400* 08-05-90  RCH  INIC-0031  UNIT-BLANK CHECK ADDED TO VALIDATOR   *
002500* 22-01-91  JLS  INIC-0040  RAISED WS-ACCEPTED-TABLE TO 200 ROWS  *
002600* 30-09-91  RCH  INIC-0047  NAME-TOO-LONG CHECK ADDED (CONTRACT   *
002700*                           CAP IS 100, FIXED RECORD USES 30)     *
002750* 15-10-91  JLS  INIC-0048  DROPPED THE NAME-LENGTH CHECK -- THE  *
002760*                           FIELD IS A FIXED 30 BYTES, THE TEST   *
002770*                           COULD NEVER FIRE.  DEAD CODE REMOVED  *
002800* 11-02-92  MTV  INIC-0053  FIXED ROW COUNTER TO COUNT BLANK-NAME *
002900*                           ROWS TOO, TO MATCH THE INPUT SHEET    *
003000* 06-08-93  RCH  INIC-0061  SPLIT VALIDATE AND WRITE INTO TWO     *
003100*                           PASSES SO A REJECTED BATCH NEVER      *
003200*                           WRITES PARTIAL ROWS TO THE WORK FILE  *
003300* 17-04-95  MTV  INIC-0068  DISPLAY OF ROW SUBTOTAL ADDED FOR THE *
003400*                           OPERATOR CONSOLE (PACKS X PACK-PRICE) *
003500* 09-12-96  JLS  INIC-0074  CLEANED UP FILE STATUS TESTS          *
003600* 19-08-98  MTV  Y2K-0002  RUN-DATE WAS 2-DIGIT YEAR ONLY.  ADDED *
003700*                           CENTURY WINDOW (00-49=20XX,50-99=19XX)*
003800* 25-01-99  MTV  Y2K-0006  VERIFIED AGAINST 00/01/2000 TEST DATE  *
003900* 14-06-00  RCH  INIC-0081  ERROR MESSAGE TEXT ALIGNED WITH THE   *
004000*                           WORDING USED IN HPPCALC'S OWN REPORT  *
004100* 03-03-03  JLS  INIC-0090  MINOR - REMOVED DEAD WS-TEMP-QTY      *
004110* 09-06-04  RCH  INIC-0091  AUDITOR ASKED THAT EVERY EDIT IN THE  *
004120*                           INTAKE AGREEMENT SHOW UP IN CODE, NOT *
004130*                           JUST THE MANUAL -- NAME-LENGTH CHECK  *
004140*                           PUT BACK AS A FIXED-SIZE/CAP COMPARE. *
004150*                           CANNOT FIRE AGAINST THE 30-BYTE FIELD,*
004160*                           BUT THE RULE STAYS VISIBLE FOR REVIEW *
004170* 02-02-07  RCH  INIC-0092  ROW SUBTOTAL ECHO WAS TRUNCATING THE  *
004180*                           CENTS AWAY INSTEAD OF ROUNDING -- NOW *
004190*                           ROUNDED TO WHOLE RUPIAH BEFORE EDIT   *
004200*================================================================*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS DIGITS-ONLY IS "0" THRU "9"
005000     UPSI-0 ON  STATUS IS RERUN-REQUESTED
005100             OFF STATUS IS NORMAL-RUN.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT INGR-IN-FILE
005500       ASSIGN TO INGRIN
005600       FILE STATUS IS FS-STAT-IN.
005700*
005800     SELECT INGR-WORK-FILE
005900       ASSIGN TO INGRWORK
006000       FILE STATUS IS FS-STAT-WORK.
006100*
006200     SELECT ERROR-LOG-FILE
006300       ASSIGN TO ERRLOG
006400       FILE STATUS IS FS-STAT-ERR.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  INGR-IN-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORD CONTAINS 80 CHARACTERS
007200     DATA RECORD IS INGR-IN-REC.
007300 01  INGR-IN-REC                     PIC X(80).
007400 FD  INGR-WORK-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORD CONTAINS 80 CHARACTERS
007900     DATA RECORD IS INGR-WORK-REC.
008000 01  INGR-WORK-REC                   PIC X(80).
008100 FD  ERROR-LOG-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORD CONTAINS 80 CHARACTERS
008600     DATA RECORD IS ERROR-LOG-REC.
008700 01  ERROR-LOG-REC                   PIC X(80).
008800 WORKING-STORAGE SECTION.
008900*Working record layouts (shared with HPPCALC)
009000     COPY HPPINGR.
009100*
009200     COPY HPPWORK.
009300*
009400*Working Variables
009500 01  WS-CONTADORES.
009600     05  WS-ROW-NO                   PIC S9(5) COMP VALUE 0.
009700     05  WS-RECS-READ                PIC S9(5) COMP VALUE 0.
009800     05  WS-RECS-ACCEPTED            PIC S9(5) COMP VALUE 0.
009900     05  WS-RECS-REJECTED            PIC S9(5) COMP VALUE 0.
010000     05  WS-BLANK-NAME-COUNT         PIC S9(5) COMP VALUE 0.
010100     05  WS-ERROR-COUNT              PIC S9(5) COMP VALUE 0.
010200     05  WS-TABLE-IX                 PIC S9(5) COMP VALUE 0.
010250     05  FILLER                      PIC X(05).
010300 77  WS-TABLE-MAX                    PIC S9(5) COMP VALUE 200.
010320*Name field/contract-cap mirrors -- see change log INIC-0091
010340 77  WS-NAME-FLD-SIZE                PIC S9(3) COMP VALUE 30.
010360 77  WS-NAME-LEN-CAP                 PIC S9(3) COMP VALUE 100.
010400*Switches Variables & File Status
010500 01  SW-SWITCHE-VARS.
010600     05  SW-END-FILE                 PIC X VALUE 'N'.
010700         88 END-FILE                     VALUE 'Y'.
010800         88 NOT-END-FILE                 VALUE 'N'.
010900     05  SW-ROW-VALID                PIC X VALUE 'Y'.
011000         88 ROW-IS-VALID                 VALUE 'Y'.
011100         88 ROW-IS-INVALID               VALUE 'N'.
011200     05  FS-STAT-IN                  PIC X(02).
011300         88 IN-FILE-OK                   VALUE '00'.
011400     05  FS-STAT-WORK                PIC X(02).
011500         88 WORK-FILE-OK                 VALUE '00'.
011600     05  FS-STAT-ERR                 PIC X(02).
011700         88 ERR-FILE-OK                  VALUE '00'.
011750     05  FILLER                      PIC X(05).
011800*Run-date, windowed for Y2K (see change log Y2K-0002/Y2K-0006)
011900 01  WS-RUN-DATE-GRP.
012000     05  WS-RUN-DATE-6               PIC 9(06).
012100     05  WS-RUN-DATE-6-YMD REDEFINES
012200         WS-RUN-DATE-6.
012300         10  WS-RUN-YY-ONLY          PIC 9(02).
012400         10  WS-RUN-MM-ONLY          PIC 9(02).
012500         10  WS-RUN-DD-ONLY          PIC 9(02).
012600     05  WS-RUN-DATE-8               PIC 9(08).
012700     05  WS-RUN-DATE-8-X REDEFINES
012800         WS-RUN-DATE-8               PIC X(08).
012850     05  FILLER                      PIC X(05).
012900 77  WS-RUN-CENTURY                  PIC 9(02) VALUE 19.
013000*Table of validated rows awaiting the write-out pass
013100 01  WS-ACCEPTED-TABLE.
013200     05  WS-ACCEPTED-ITEM OCCURS 200 TIMES
013300                          INDEXED BY WS-ACC-IDX.
013400         10  WS-ACC-NAME             PIC X(30).
013500         10  WS-ACC-TOTAL-QTY        PIC S9(9)V99.
013600         10  WS-ACC-UNIT             PIC X(10).
013700         10  WS-ACC-PRICE-PER-UNIT   PIC S9(9)V99.
013750         10  FILLER                  PIC X(05).
013800*Editing Variables
013900 01  WS-EDIT-VARS.
014000     05  WS-ROW-NO-ED                PIC ZZZZ9.
014100     05  WS-RECS-READ-ED             PIC ZZZZ9.
014200     05  WS-RECS-ACCEPTED-ED         PIC ZZZZ9.
014300     05  WS-RECS-REJECTED-ED         PIC ZZZZ9.
014400     05  WS-ERROR-COUNT-ED           PIC ZZZZ9.
014500     05  WS-SUBTOTAL-CALC            PIC S9(9)V99 COMP-3 VALUE 0.
014550     05  WS-SUBTOTAL-INT             PIC S9(9)     COMP-3 VALUE 0.
014600     05  WS-SUBTOTAL-ED              PIC Z(6)9.
014700     05  WS-ERROR-MSG                PIC X(80) VALUE SPACES.
014800     05  WS-REASON                   PIC X(45) VALUE SPACES.
014850     05  FILLER                      PIC X(05).
014900 PROCEDURE DIVISION.
015000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015100     PERFORM 100-EDIT-INGREDIENTS THRU 100-EXIT
015200         UNTIL END-FILE.
015300     PERFORM 200-WRITE-VALID-ROWS
015400         VARYING WS-TABLE-IX FROM 1 BY 1
015500         UNTIL WS-TABLE-IX > WS-RECS-ACCEPTED.
015600     PERFORM 900-CLEANUP THRU 900-EXIT.
015700     MOVE +0 TO RETURN-CODE.
015800     GOBACK.
015900*
016000 000-HOUSEKEEPING.
016100     DISPLAY 'INIT PROG HPPINTK'.
016200     PERFORM 010-DERIVE-RUN-DATE.
016300     OPEN INPUT  INGR-IN-FILE.
016400     IF NOT IN-FILE-OK
016500         DISPLAY 'ERROR OPENING INGRIN, STATUS = ' FS-STAT-IN
016600         GO TO 900-ERROR.
016700     OPEN OUTPUT INGR-WORK-FILE.
016800     IF NOT WORK-FILE-OK
016900         DISPLAY 'ERROR OPENING INGRWORK, STATUS = ' FS-STAT-WORK
017000         GO TO 900-ERROR.
017100     OPEN OUTPUT ERROR-LOG-FILE.
017200     IF NOT ERR-FILE-OK
017300         DISPLAY 'ERROR OPENING ERRLOG, STATUS = ' FS-STAT-ERR
017400         GO TO 900-ERROR.
017500     INITIALIZE WS-ACCEPTED-TABLE.
017600     PERFORM 220-READ-NEXT-ROW.
017700 000-EXIT.
017800     EXIT.
017900*
018000 010-DERIVE-RUN-DATE.
018100     ACCEPT WS-RUN-DATE-6 FROM DATE.
018200     IF WS-RUN-YY-ONLY < 50
018300         MOVE 20 TO WS-RUN-CENTURY
018400     ELSE
018500         MOVE 19 TO WS-RUN-CENTURY
018600     END-IF
018700     COMPUTE WS-RUN-DATE-8 =
018800         WS-RUN-CENTURY * 1000000 + WS-RUN-DATE-6.
018900*
019000 100-EDIT-INGREDIENTS.
019100     ADD 1 TO WS-RECS-READ.
019200     ADD 1 TO WS-ROW-NO.
019300     MOVE WS-ROW-NO TO WS-ROW-NO-ED.
019400     IF HPPI-NAME = SPACES
019500         ADD 1 TO WS-BLANK-NAME-COUNT
019600         GO TO 100-READ-NEXT.
019700     PERFORM 110-DERIVE-QUANTITIES THRU 110-EXIT.
019800     PERFORM 120-CALC-ROW-SUBTOTAL THRU 120-EXIT.
019900     PERFORM 130-VALIDATE-ROW THRU 130-EXIT.
020000     IF ROW-IS-INVALID
020100         ADD 1 TO WS-RECS-REJECTED
020200         GO TO 100-READ-NEXT.
020300     ADD 1 TO WS-RECS-ACCEPTED.
020400     IF WS-RECS-ACCEPTED > WS-TABLE-MAX
020500         DISPLAY 'WARNING - INGREDIENT TABLE FULL, ROW DROPPED '
020600             WS-ROW-NO-ED
020700         SUBTRACT 1 FROM WS-RECS-ACCEPTED
020800         GO TO 100-READ-NEXT.
020900     SET WS-ACC-IDX TO WS-RECS-ACCEPTED.
021000     MOVE HPPI-NAME            TO WS-ACC-NAME (WS-ACC-IDX).
021100     MOVE HPPW-TOTAL-QTY       TO WS-ACC-TOTAL-QTY (WS-ACC-IDX).
021200     MOVE HPPI-UNIT            TO WS-ACC-UNIT (WS-ACC-IDX).
021300     MOVE HPPW-PRICE-PER-UNIT  TO WS-ACC-PRICE-PER-UNIT (WS-ACC-IDX).
021400 100-READ-NEXT.
021500     PERFORM 220-READ-NEXT-ROW.
021600 100-EXIT.
021700     EXIT.
021800*
021900* Packaging math -- TOTAL-QTY and PRICE-PER-UNIT from pack data
022000 110-DERIVE-QUANTITIES.
022100     IF HPPI-PACKS-BOUGHT > 0
022200         COMPUTE HPPW-TOTAL-QTY ROUNDED =
022300             HPPI-QTY-PER-PACK * HPPI-PACKS-BOUGHT
022400     ELSE
022500         MOVE HPPI-QTY-PER-PACK TO HPPW-TOTAL-QTY.
022600     IF HPPI-QTY-PER-PACK > 0
022700         COMPUTE HPPW-PRICE-PER-UNIT ROUNDED =
022800             HPPI-PACK-PRICE / HPPI-QTY-PER-PACK
022900     ELSE
023000         MOVE HPPI-PACK-PRICE TO HPPW-PRICE-PER-UNIT.
023100 110-EXIT.
023200     EXIT.
023300*
023400* Row subtotal, console echo only -- PACKS-BOUGHT * PACK-PRICE,
023450* rounded to whole rupiah for the operator console (not truncated)
023500 120-CALC-ROW-SUBTOTAL.
023600     COMPUTE WS-SUBTOTAL-CALC ROUNDED =
023700         HPPI-PACKS-BOUGHT * HPPI-PACK-PRICE.
023750     COMPUTE WS-SUBTOTAL-INT ROUNDED = WS-SUBTOTAL-CALC.
023800     MOVE WS-SUBTOTAL-INT TO WS-SUBTOTAL-ED.
023900     DISPLAY 'ROW ' WS-ROW-NO-ED ' ' HPPI-NAME
024000         ' SUBTOTAL ' WS-SUBTOTAL-ED.
024100 120-EXIT.
024200     EXIT.
024300*
024400* Per-row validator -- 1-based row numbers in the error text
024500 130-VALIDATE-ROW.
024600     SET ROW-IS-VALID TO TRUE.
024650*Contract name-length cap, kept per the intake agreement even
024660*though the record's own name slot can never fill it (30 < 100)
024670     IF WS-NAME-FLD-SIZE > WS-NAME-LEN-CAP
024680         MOVE 'NAME TOO LONG (MAX 100)' TO WS-REASON
024690         PERFORM 140-LOG-ERROR THRU 140-EXIT
024700         SET ROW-IS-INVALID TO TRUE.
025100     IF HPPI-QTY-PER-PACK NOT > 0
025200         MOVE 'QUANTITY MUST BE > 0' TO WS-REASON
025300         PERFORM 140-LOG-ERROR THRU 140-EXIT
025400         SET ROW-IS-INVALID TO TRUE.
025500     IF HPPI-PACK-PRICE NOT > 0
025600         MOVE 'PRICE PER UNIT MUST BE > 0' TO WS-REASON
025700         PERFORM 140-LOG-ERROR THRU 140-EXIT
025800         SET ROW-IS-INVALID TO TRUE.
025900     IF HPPI-UNIT = SPACES
026000         MOVE 'UNIT REQUIRED' TO WS-REASON
026100         PERFORM 140-LOG-ERROR THRU 140-EXIT
026200         SET ROW-IS-INVALID TO TRUE.
026300 130-EXIT.
026400     EXIT.
026500*
026600 140-LOG-ERROR.
026700     ADD 1 TO WS-ERROR-COUNT.
026800     MOVE SPACES TO WS-ERROR-MSG.
026900     STRING 'ROW ' WS-ROW-NO-ED ': ' WS-REASON
027000         DELIMITED BY SIZE INTO WS-ERROR-MSG.
027100     MOVE WS-ERROR-MSG TO ERROR-LOG-REC.
027200     WRITE ERROR-LOG-REC.
027300 140-EXIT.
027400     EXIT.
027500*
027600* Second pass -- only reached if the whole file has been edited;
027700* nothing is written here until 100-EDIT-INGREDIENTS has finished,
027800* so a row rejected on line 199 can never leave a partial work file
027900 200-WRITE-VALID-ROWS.
028000     SET WS-ACC-IDX TO WS-TABLE-IX.
028100     MOVE SPACES              TO HPPW-INGR-WORK-REC.
028200     MOVE WS-ACC-NAME (WS-ACC-IDX)
028300                               TO HPPW-NAME.
028400     MOVE WS-ACC-TOTAL-QTY (WS-ACC-IDX)
028500                               TO HPPW-TOTAL-QTY.
028600     MOVE WS-ACC-UNIT (WS-ACC-IDX)
028700                               TO HPPW-UNIT.
028800     MOVE WS-ACC-PRICE-PER-UNIT (WS-ACC-IDX)
028900                               TO HPPW-PRICE-PER-UNIT.
029000     MOVE WS-ERROR-COUNT       TO HPPW-BATCH-ERROR-COUNT.
029100     MOVE HPPW-INGR-WORK-REC   TO INGR-WORK-REC.
029200     WRITE INGR-WORK-REC.
029300*
029400 220-READ-NEXT-ROW.
029500     READ INGR-IN-FILE INTO HPPI-INGR-IN-REC
029600         AT END
029700             SET END-FILE TO TRUE.
029800*
029900 900-CLEANUP.
030000     IF WS-RECS-ACCEPTED = 0
030100         MOVE 'AT LEAST 1 VALID INGREDIENT REQUIRED' TO WS-REASON
030200         MOVE SPACES TO WS-ERROR-MSG
030300         STRING WS-REASON DELIMITED BY SIZE INTO WS-ERROR-MSG
030400         MOVE WS-ERROR-MSG TO ERROR-LOG-REC
030500         WRITE ERROR-LOG-REC
030600         ADD 1 TO WS-ERROR-COUNT.
030700     MOVE WS-RECS-READ     TO WS-RECS-READ-ED.
030800     MOVE WS-RECS-ACCEPTED TO WS-RECS-ACCEPTED-ED.
030900     MOVE WS-RECS-REJECTED TO WS-RECS-REJECTED-ED.
031000     MOVE WS-ERROR-COUNT   TO WS-ERROR-COUNT-ED.
031100     DISPLAY '----------------  '.
031200     DISPLAY 'HPPINTK CONTROL TOTALS'.
031300     DISPLAY '----------------  '.
031400     DISPLAY 'ROWS READ      : ' WS-RECS-READ-ED.
031500     DISPLAY 'ROWS ACCEPTED  : ' WS-RECS-ACCEPTED-ED.
031600     DISPLAY 'ROWS REJECTED  : ' WS-RECS-REJECTED-ED.
031700     DISPLAY 'ERRORS LOGGED  : ' WS-ERROR-COUNT-ED.
031800     CLOSE INGR-IN-FILE, INGR-WORK-FILE, ERROR-LOG-FILE.
031900     DISPLAY 'END PROGR: HPPINTK'.
032000 900-EXIT.
032100     EXIT.
032200*
032300 900-ERROR.
032400     MOVE +12 TO RETURN-CODE.
032500     GOBACK.
