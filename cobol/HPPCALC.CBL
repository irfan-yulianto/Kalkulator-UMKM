000100 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    HPPCALC.
000400 AUTHOR.        R CHIRINOS.
000500 INSTALLATION.  IBM-BCP DATA CENTER.
000600 DATE-WRITTEN.  21-03-1989.
000700 DATE-COMPILED. 21-03-1989.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*================================================================*
001000* HPPCALC  -  HPP / COGS CALCULATION ENGINE                      =*
001100* TAKES THE VALIDATED INGREDIENT WORK FILE FROM HPPINTK AND THE  =*
001200* BATCH PARAMETERS, COMPUTES MATERIAL/OPERATIONAL/OTHER COST,    =*
001300* HPP PER UNIT, SUGGESTED SELLING PRICE AND MARGIN STATUS,       =*
001400* RANKS THE TOP-3 COST CONTRIBUTORS, PRINTS THE HPP REPORT AND   =*
001500* APPENDS THE RESULT TO THE MASTER/DETAIL HISTORY FILES.         =*
001600* REFUSES TO RUN IF HPPINTK FLAGGED THE INTAKE AS REJECTED.      =*
001700*================================================================*
001800* CHANGE LOG                                                     *
001900*----------------------------------------------------------------*
002000* 21-03-89  RCH  INIC-0002  ORIGINAL PROGRAM FOR THE UMKM HPP JOB *
002100* 02-07-89  RCH  INIC-0015  ADDED REPORT-FILE PRINT LINES         *
002200* 30-08-89  JLS  INIC-0019  ADDED CALC-MASTER/CALC-DETAIL OUTPUT  *
002300* 19-11-89  RCH  INIC-0023  TOP-3 CONTRIBUTOR RANKING ADDED,      *
002400*                           REUSES THE TABLES01 SEARCH/SWAP LOGIC *
002500* 08-05-90  MTV  INIC-0032  BATCH NOW ABORTS WHEN HPPW-BATCH-     *
002600*                           ERROR-COUNT ON THE WORK FILE IS NOT   *
002700*                           ZERO INSTEAD OF CALCULATING ON IT     *
002800* 30-09-91  RCH  INIC-0048  MARGIN-STATUS TRAFFIC LIGHT ADDED     *
002900*                           (SUCCESS/WARNING/DANGER PER TARGET)   *
003000* 11-02-92  JLS  INIC-0054  ACTUAL-SELL-PRICE NOW DEFAULTS TO     *
003100*                           SUGGESTED PRICE WHEN PARM IS ZERO     *
003200* 06-08-93  MTV  INIC-0062  CURRENCY EDIT CHANGED TO 'RP' PREFIX  *
003300*                           WITH DOT SEPARATORS PER OWNER REQUEST *
003400* 17-04-95  RCH  INIC-0069  ADDED COST-BREAKDOWN SECTION SORTED   *
003500*                           BY CONTRIBUTION DESCENDING            *
003600* 09-12-96  JLS  INIC-0075  MASTER-ID NOW READ FROM CALC-MASTER   *
003700*                           TRAILER INSTEAD OF A SEPARATE CTL FILE*
003800* 19-08-98  MTV  Y2K-0003  RUN-DATE WAS 2-DIGIT YEAR ONLY.  ADDED *
003900*                           CENTURY WINDOW (00-49=20XX,50-99=19XX)*
004000* 25-01-99  MTV  Y2K-0007  VERIFIED AGAINST 00/01/2000 TEST DATE  *
004100* 14-06-00  RCH  INIC-0082  REPORT TITLE BLOCK REWORDED TO MATCH  *
004200*                           THE OWNER-FACING WORDING ON THE FORM  *
004300* 03-03-03  JLS  INIC-0091  MINOR - REMOVED DEAD WS-TEMP-TOTAL    *
004320* 18-11-05  RCH  INIC-0092  MONEY EDIT DROPPED TO WHOLE RUPIAH -- *
004330*                           OWNER SAID CENTS ON THE PRINTOUT WERE *
004340*                           CONFUSING NEXT TO DOT THOUSANDS.  PCT *
004350*                           AND GAP EDITS CUT TO 1 DECIMAL, GAP   *
004360*                           GIVEN ITS OWN 'PP' SUFFIX AND A FIXED *
004370*                           '0 PP' FOR AN EXACT-ZERO GAP          *
004380* 12-07-06  MTV  INIC-0093  ACTUAL-MARGIN WAS DIVIDING BY THE     *
004390*                           SELL PRICE INSTEAD OF THE HPP -- SAME *
004400*                           SLIP AS THE OLD MARGIN-ON-PRICE COPY. *
004410*                           PUT BACK ON A MARKUP-ON-COST FOOTING  *
004420*                           TO MATCH THE SUGGESTED-PRICE FORMULA  *
004430* 12-07-06  MTV  INIC-0094  CONTROL-TOTALS LINE NOW PRINTS THE    *
004440*                           MATERIAL COST AND BATCH TOTAL AMOUNTS,*
004450*                           NOT JUST THE INGREDIENT COUNT         *
004460* 02-02-07  RCH  INIC-0095  DETAIL SECTION NOW CARRIES SHARE %,   *
004470*                           SAME COLUMNS AS THE BREAKDOWN SECTION *
004480* 02-02-07  RCH  INIC-0096  PERCENT/GAP EDITS NOW ROUND TO 1DP    *
004490*                           INSTEAD OF TRUNCATING THE 2ND DECIMAL *
004492* 09-02-07  JLS  INIC-0097  MARGIN-STATUS NOW SET/TESTED VIA 88S  *
004493*                           IN HPPMSTR (MARGIN-SUCCESS/WARNING/   *
004494*                           DANGER) INSTEAD OF LITERAL MOVES      *
004495*================================================================*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS DIGITS-ONLY IS "0" THRU "9"
005200     UPSI-0 ON  STATUS IS RERUN-REQUESTED
005300             OFF STATUS IS NORMAL-RUN.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT BATCH-PARM-FILE
005700       ASSIGN TO BATPARM
005800       FILE STATUS IS FS-STAT-PARM.
005900*
006000     SELECT INGR-WORK-FILE
006100       ASSIGN TO INGRWORK
006200       FILE STATUS IS FS-STAT-WORK.
006300*
006400     SELECT CALC-MASTER-FILE
006500       ASSIGN TO CALCMSTR
006600       ORGANIZATION IS LINE SEQUENTIAL
006700       FILE STATUS IS FS-STAT-MSTR.
006800*
006900     SELECT CALC-DETAIL-FILE
007000       ASSIGN TO CALCDTL
007100       ORGANIZATION IS LINE SEQUENTIAL
007200       FILE STATUS IS FS-STAT-DTL.
007300*
007400     SELECT REPORT-FILE
007500       ASSIGN TO HPPRPT
007600       FILE STATUS IS FS-STAT-RPT.
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  BATCH-PARM-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORD CONTAINS 80 CHARACTERS
008400     DATA RECORD IS BATCH-PARM-REC.
008500 01  BATCH-PARM-REC                  PIC X(80).
008600 FD  INGR-WORK-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     BLOCK CONTAINS 0 RECORDS
009000     RECORD CONTAINS 80 CHARACTERS
009100     DATA RECORD IS INGR-WORK-REC.
009200 01  INGR-WORK-REC                   PIC X(80).
009300 FD  CALC-MASTER-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 170 CHARACTERS
009700     DATA RECORD IS CALC-MASTER-REC.
009800 01  CALC-MASTER-REC                 PIC X(170).
009900 FD  CALC-DETAIL-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 90 CHARACTERS
010300     DATA RECORD IS CALC-DETAIL-REC.
010400 01  CALC-DETAIL-REC                 PIC X(90).
010500 FD  REPORT-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     BLOCK CONTAINS 0 RECORDS
010900     RECORD CONTAINS 132 CHARACTERS
011000     DATA RECORD IS REPORT-REC.
011100 01  REPORT-REC                      PIC X(132).
011200 WORKING-STORAGE SECTION.
011300*Working record layouts (shared with HPPINTK)
011400     COPY HPPBTCH.
011500*
011600     COPY HPPWORK.
011700*
011800     COPY HPPMSTR.
011900*
012000*Working Variables
012100 01  WS-CONTADORES.
012200     05  WS-LINE-NO                  PIC S9(3) COMP VALUE 0.
012300     05  WS-NUM-INGREDIENTS          PIC S9(3) COMP VALUE 0.
012400     05  WS-TABLE-IX                 PIC S9(3) COMP VALUE 0.
012500     05  WS-TABLE-JX                 PIC S9(3) COMP VALUE 0.
012600     05  WS-RANK-IX                  PIC S9(3) COMP VALUE 0.
012700     05  WS-NUM-LINES                PIC S9(3) COMP VALUE 99.
012800     05  WS-MASTER-ID                PIC 9(06) VALUE 0.
012850     05  FILLER                      PIC X(05).
012900 77  WS-TABLE-MAX                    PIC S9(3) COMP VALUE 200.
013000 77  WS-PAGE-SIZE                    PIC S9(3) COMP VALUE 55.
013100*Switches Variables & File Status
013200 01  SW-SWITCHE-VARS.
013300     05  SW-END-WORK                 PIC X VALUE 'N'.
013400         88 END-WORK                     VALUE 'Y'.
013500         88 NOT-END-WORK                 VALUE 'N'.
013600     05  SW-BATCH-OK                 PIC X VALUE 'Y'.
013700         88 BATCH-IS-OK                  VALUE 'Y'.
013800         88 BATCH-IS-REJECTED            VALUE 'N'.
013900     05  FS-STAT-PARM                PIC X(02).
014000         88 PARM-FILE-OK                 VALUE '00'.
014100     05  FS-STAT-WORK                PIC X(02).
014200         88 WORK-FILE-OK                 VALUE '00'.
014300     05  FS-STAT-MSTR                PIC X(02).
014400         88 MSTR-FILE-OK                 VALUE '00'.
014500     05  FS-STAT-DTL                 PIC X(02).
014600         88 DTL-FILE-OK                  VALUE '00'.
014700     05  FS-STAT-RPT                 PIC X(02).
014800         88 RPT-FILE-OK                  VALUE '00'.
014850     05  FILLER                      PIC X(05).
014900*Run-date, windowed for Y2K (see change log Y2K-0003/Y2K-0007)
015000 01  WS-RUN-DATE-GRP.
015100     05  WS-RUN-DATE-6               PIC 9(06).
015200     05  WS-RUN-DATE-6-YMD REDEFINES
015300         WS-RUN-DATE-6.
015400         10  WS-RUN-YY-ONLY          PIC 9(02).
015500         10  WS-RUN-MM-ONLY          PIC 9(02).
015600         10  WS-RUN-DD-ONLY          PIC 9(02).
015700     05  WS-RUN-DATE-8               PIC 9(08).
015750     05  FILLER                      PIC X(05).
015800 77  WS-RUN-CENTURY                  PIC 9(02) VALUE 19.
015900*Ingredient working table -- one entry per accepted intake row
016000 01  WS-INGR-TABLE.
016100     05  WS-INGR-ITEM OCCURS 200 TIMES
016200                      INDEXED BY WS-INGR-IDX.
016300         10  WS-INGR-NAME            PIC X(30).
016400         10  WS-INGR-QUANTITY        PIC S9(9)V99.
016500         10  WS-INGR-UNIT            PIC X(10).
016600         10  WS-INGR-PRICE-PER-UNIT  PIC S9(9)V99.
016700         10  WS-INGR-LINE-COST       PIC S9(9)V99.
016800         10  WS-INGR-CONTRIB-PCT     PIC S9(3)V99.
016850         10  FILLER                  PIC X(05).
016900*Top-3 ranking table, loaded from WS-INGR-TABLE by 500-...
017000 01  WS-TOP-TABLE.
017100     05  WS-TOP-ITEM OCCURS 3 TIMES
017200                     INDEXED BY WS-TOP-IDX.
017300         10  WS-TOP-NAME             PIC X(30).
017400         10  WS-TOP-LINE-COST        PIC S9(9)V99.
017500         10  WS-TOP-CONTRIB-PCT      PIC S9(3)V99.
017525         10  FILLER                  PIC X(05).
017550*Selection-sort work flags -- one table for the top-3 pass, one
017560*for the cost-breakdown pass, so the two passes never collide
017570 01  WS-RANK-FLAGS.
017580     05  WS-RANK-FLAG OCCURS 200 TIMES PIC X VALUE 'N'.
017590         88 ALREADY-RANKED             VALUE 'Y'.
017595     05  FILLER                      PIC X(05).
017600 01  WS-BREAKDOWN-FLAGS.
017610     05  WS-BREAKDOWN-FLAG OCCURS 200 TIMES PIC X VALUE 'N'.
017620         88 PICKED-FOR-BREAKDOWN       VALUE 'Y'.
017625     05  FILLER                      PIC X(05).
017630*Formatter work area -- one argument in, one edited result out,
017640*used by paragraphs 800 thru 830 (PERFORM takes no parameters)
017650 01  WS-FMT-WORK.
017660     05  WS-FMT-AMOUNT           PIC S9(11)V99.
017665     05  WS-FMT-AMOUNT-INT       PIC S9(11)      COMP-3 VALUE 0.
017670     05  WS-FMT-PCT              PIC S9(3)V99.
017675     05  WS-FMT-PCT-1DP          PIC S9(3)V9     COMP-3 VALUE 0.
017680     05  WS-FMT-QTY              PIC S9(9)V99.
017690     05  WS-FMT-OUT-CURRENCY     PIC X(18).
017700     05  WS-FMT-OUT-PERCENT      PIC X(08).
017705     05  WS-FMT-OUT-GAP          PIC X(10).
017710     05  WS-FMT-OUT-QTY          PIC X(14).
017715     05  FILLER                  PIC X(05).
017720*Accumulators
017730 01  WS-ACCUMULATORS.
017800     05  WS-MATERIAL-COST            PIC S9(11)V99 COMP-3 VALUE 0.
017900     05  WS-TOTAL-BATCH-COST         PIC S9(11)V99 COMP-3 VALUE 0.
018000     05  WS-HPP-PER-UNIT             PIC S9(9)V99  COMP-3 VALUE 0.
018100     05  WS-SUGGESTED-SELL-PRICE     PIC S9(9)V99  COMP-3 VALUE 0.
018200     05  WS-ACTUAL-SELL-PRICE        PIC S9(9)V99  COMP-3 VALUE 0.
018300     05  WS-ACTUAL-MARGIN-PCT        PIC S9(3)V99  COMP-3 VALUE 0.
018400     05  WS-GAP-VS-TARGET            PIC S9(3)V99  COMP-3 VALUE 0.
018500     05  WS-MARGIN-ON-PRICE-PCT      PIC S9(3)V99  COMP-3 VALUE 0.
018550     05  FILLER                      PIC X(05).
018600*Report-writer print lines -- header/footer/detail, prog172a style
019000 01  WS-REPORT-LINES.
019100     05  HEADER-01.
019200         10  FILLER              PIC X(38) VALUE SPACES.
019300         10  FILLER              PIC X(44)
019400             VALUE 'HARGA POKOK PRODUKSI (HPP) - LAPORAN BATCH'.
019500         10  FILLER              PIC X(50) VALUE SPACES.
019600     05  HEADER-02.
019700         10  FILLER              PIC X(10) VALUE 'BATCH: '.
019800         10  HDR-BATCH-NAME      PIC X(30) VALUE SPACES.
019900         10  FILLER              PIC X(12) VALUE 'RUN DATE: '.
020000         10  HDR-RUN-DATE        PIC X(10) VALUE SPACES.
020100         10  FILLER              PIC X(70) VALUE SPACES.
020200     05  HEADER-03.
020300         10  FILLER              PIC X(132) VALUE ALL '-'.
020400     05  FOOTER-01.
020500         10  FILLER              PIC X(50) VALUE
020600             'END OF HPP REPORT -- GENERATED BY HPPCALC'.
020700         10  FILLER              PIC X(82) VALUE SPACES.
020800     05  SUMMARY-01.
020900         10  FILLER              PIC X(24) VALUE 'MATERIAL COST .......: '.
021000         10  SUM-MATERIAL-COST   PIC X(18) VALUE SPACES.
021100         10  FILLER              PIC X(90) VALUE SPACES.
021200     05  SUMMARY-02.
021300         10  FILLER              PIC X(24) VALUE 'OPERATIONAL COST .....: '.
021400         10  SUM-OPERATIONAL-COST PIC X(18) VALUE SPACES.
021500         10  FILLER              PIC X(24) VALUE '(' .
021600         10  SUM-OPERATIONAL-PCT PIC X(08) VALUE SPACES.
021700         10  FILLER              PIC X(58) VALUE SPACES.
021800     05  SUMMARY-03.
021900         10  FILLER              PIC X(24) VALUE 'OTHER COST ...........: '.
022000         10  SUM-OTHER-COST      PIC X(18) VALUE SPACES.
022100         10  FILLER              PIC X(24) VALUE '(' .
022200         10  SUM-OTHER-PCT       PIC X(08) VALUE SPACES.
022300         10  FILLER              PIC X(58) VALUE SPACES.
022400     05  SUMMARY-04.
022500         10  FILLER              PIC X(24) VALUE 'TOTAL BATCH COST .....: '.
022600         10  SUM-TOTAL-COST      PIC X(18) VALUE SPACES.
022700         10  FILLER              PIC X(90) VALUE SPACES.
022800     05  SUMMARY-05.
022900         10  FILLER              PIC X(24) VALUE 'HPP PER UNIT .........: '.
023000         10  SUM-HPP-UNIT        PIC X(18) VALUE SPACES.
023100         10  FILLER              PIC X(90) VALUE SPACES.
023200     05  SUMMARY-06.
023300         10  FILLER              PIC X(24) VALUE 'SUGGESTED SELL PRICE .: '.
023400         10  SUM-SUGGESTED-PRICE PIC X(18) VALUE SPACES.
023500         10  FILLER              PIC X(90) VALUE SPACES.
023600     05  SUMMARY-07.
023700         10  FILLER              PIC X(24) VALUE 'ACTUAL SELL PRICE ....: '.
023800         10  SUM-ACTUAL-PRICE    PIC X(18) VALUE SPACES.
023900         10  FILLER              PIC X(90) VALUE SPACES.
024000     05  SUMMARY-08.
024100         10  FILLER              PIC X(24) VALUE 'ACTUAL MARGIN ........: '.
024200         10  SUM-ACTUAL-MARGIN   PIC X(08) VALUE SPACES.
024300         10  FILLER              PIC X(24) VALUE 'GAP VS TARGET ....: '.
024400         10  SUM-GAP-VS-TARGET   PIC X(10) VALUE SPACES.
024500         10  FILLER              PIC X(66) VALUE SPACES.
024600     05  SUMMARY-09.
024700         10  FILLER              PIC X(24) VALUE 'MARGIN STATUS ........: '.
024800         10  SUM-MARGIN-STATUS   PIC X(10) VALUE SPACES.
024900         10  FILLER              PIC X(98) VALUE SPACES.
025000     05  DETAIL-HEAD-01.
025100         10  FILLER              PIC X(32) VALUE 'INGREDIENT DETAIL (INPUT ORDER)'.
025200         10  FILLER              PIC X(100) VALUE SPACES.
025300     05  DETAIL-HEAD-02.
025400         10  FILLER  PIC X(30) VALUE 'NAME'.
025500         10  FILLER  PIC X(14) VALUE 'QUANTITY'.
025600         10  FILLER  PIC X(12) VALUE 'UNIT'.
025700         10  FILLER  PIC X(18) VALUE 'PRICE/UNIT'.
025800         10  FILLER  PIC X(18) VALUE 'LINE COST'.
025850         10  FILLER  PIC X(10) VALUE 'SHARE %'.
025900         10  FILLER  PIC X(30) VALUE SPACES.
026000     05  DETAIL-LINE-01.
026100         10  DTL-NAME            PIC X(30) VALUE SPACES.
026200         10  DTL-QUANTITY        PIC X(14) VALUE SPACES.
026300         10  DTL-UNIT            PIC X(12) VALUE SPACES.
026400         10  DTL-PRICE-PER-UNIT  PIC X(18) VALUE SPACES.
026500         10  DTL-LINE-COST       PIC X(18) VALUE SPACES.
026550         10  DTL-CONTRIB-PCT     PIC X(10) VALUE SPACES.
026600         10  FILLER              PIC X(30) VALUE SPACES.
026700     05  BREAK-HEAD-01.
026800         10  FILLER              PIC X(38)
026900             VALUE 'COST BREAKDOWN (CONTRIBUTION DESCENDING)'.
027000         10  FILLER              PIC X(94) VALUE SPACES.
027100     05  BREAK-LINE-01.
027200         10  BRK-NAME            PIC X(30) VALUE SPACES.
027300         10  BRK-LINE-COST       PIC X(18) VALUE SPACES.
027400         10  BRK-CONTRIB-PCT     PIC X(10) VALUE SPACES.
027500         10  FILLER              PIC X(74) VALUE SPACES.
027600     05  TOP-HEAD-01.
027700         10  FILLER              PIC X(20) VALUE 'TOP 3 CONTRIBUTORS'.
027800         10  FILLER              PIC X(112) VALUE SPACES.
027900     05  TOP-LINE-01.
028000         10  TOP-RANK            PIC X(04) VALUE SPACES.
028100         10  TOP-NAME            PIC X(30) VALUE SPACES.
028200         10  TOP-LINE-COST       PIC X(18) VALUE SPACES.
028300         10  TOP-CONTRIB-PCT     PIC X(10) VALUE SPACES.
028400         10  FILLER              PIC X(70) VALUE SPACES.
028500     05  TOTAL-LINE-01.
028600         10  FILLER              PIC X(20) VALUE 'CONTROL TOTALS -- '.
028700         10  FILLER              PIC X(20) VALUE 'INGREDIENTS READ: '.
028800         10  TOT-INGR-COUNT      PIC ZZZ9.
028810         10  FILLER              PIC X(13) VALUE '  MATERIAL: '.
028820         10  TOT-MATERIAL-COST   PIC X(18) VALUE SPACES.
028830         10  FILLER              PIC X(16) VALUE '  BATCH TOTAL: '.
028840         10  TOT-BATCH-COST      PIC X(18) VALUE SPACES.
028850         10  FILLER              PIC X(23) VALUE SPACES.
029000*Editing Variables
029100 01  WS-EDIT-VARS.
029200     05  WS-CURRENCY-ED              PIC Z,ZZZ,ZZZ,ZZ9.
029400     05  WS-PERCENT-ED               PIC +ZZZ9.9.
029600     05  WS-GAP-ED                   PIC +ZZZ9.9.
029800     05  WS-QTY-ED                   PIC Z(6)9.99-.
029950     05  FILLER                      PIC X(05).
030000 PROCEDURE DIVISION.
030100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030200     IF BATCH-IS-REJECTED
030300         GO TO 900-ABORT.
030400     PERFORM 200-CALC-BATCH THRU 200-EXIT.
030500     PERFORM 300-COMPUTE-CONTRIBUTIONS THRU 300-EXIT.
030600     PERFORM 400-COMPUTE-RESULTS THRU 400-EXIT.
030700     PERFORM 500-RANK-TOP-CONTRIBUTORS THRU 500-EXIT.
030800     PERFORM 600-WRITE-REPORT THRU 600-EXIT.
030900     PERFORM 700-WRITE-MASTER THRU 700-EXIT.
031000     PERFORM 710-WRITE-DETAIL THRU 710-EXIT
031100         VARYING WS-TABLE-IX FROM 1 BY 1
031200         UNTIL WS-TABLE-IX > WS-NUM-INGREDIENTS.
031300     PERFORM 900-CLEANUP THRU 900-EXIT.
031400     MOVE +0 TO RETURN-CODE.
031500     GOBACK.
031600*
031700 000-HOUSEKEEPING.
031800     DISPLAY 'INIT PROG HPPCALC'.
031900     PERFORM 010-DERIVE-RUN-DATE.
032000     OPEN INPUT  BATCH-PARM-FILE.
032100     IF NOT PARM-FILE-OK
032200         DISPLAY 'ERROR OPENING BATPARM, STATUS = ' FS-STAT-PARM
032300         GO TO 900-ERROR.
032400     READ BATCH-PARM-FILE INTO HPPB-BATCH-PARM-REC.
032500     CLOSE BATCH-PARM-FILE.
032600     OPEN INPUT  INGR-WORK-FILE.
032700     IF NOT WORK-FILE-OK
032800         DISPLAY 'ERROR OPENING INGRWORK, STATUS = ' FS-STAT-WORK
032900         GO TO 900-ERROR.
032950     PERFORM 020-LOAD-INGR-TABLE THRU 020-EXIT
032960         UNTIL END-WORK
032970         OR BATCH-IS-REJECTED.
033100     CLOSE INGR-WORK-FILE.
033200     IF WS-NUM-INGREDIENTS = 0
033300         SET BATCH-IS-REJECTED TO TRUE
033400         DISPLAY 'HPPCALC - EMPTY WORK FILE, NOTHING TO CALCULATE'.
033500 000-EXIT.
033600     EXIT.
033700*
033800 010-DERIVE-RUN-DATE.
033900     ACCEPT WS-RUN-DATE-6 FROM DATE.
034000     IF WS-RUN-YY-ONLY < 50
034100         MOVE 20 TO WS-RUN-CENTURY
034200     ELSE
034300         MOVE 19 TO WS-RUN-CENTURY
034400     END-IF
034500     COMPUTE WS-RUN-DATE-8 =
034600         WS-RUN-CENTURY * 1000000 + WS-RUN-DATE-6.
034700*
034800* Loads the accepted-ingredient table and checks the batch-error
034900* flag HPPINTK stamped on every work record (INIC-0032)
035000 020-LOAD-INGR-TABLE.
035100     READ INGR-WORK-FILE INTO HPPW-INGR-WORK-REC
035200         AT END
035300             SET END-WORK TO TRUE
035400             GO TO 020-EXIT.
035500     IF HPPW-BATCH-ERROR-COUNT NOT = 0
035600         SET BATCH-IS-REJECTED TO TRUE
035700         DISPLAY 'HPPCALC - INTAKE WAS REJECTED, ERRORS = '
035800             HPPW-BATCH-ERROR-COUNT
035900         GO TO 020-EXIT.
036000     ADD 1 TO WS-NUM-INGREDIENTS.
036100     IF WS-NUM-INGREDIENTS > WS-TABLE-MAX
036200         DISPLAY 'WARNING - INGREDIENT TABLE FULL, ROW DROPPED'
036300         SUBTRACT 1 FROM WS-NUM-INGREDIENTS
036400         GO TO 020-EXIT.
036500     SET WS-INGR-IDX TO WS-NUM-INGREDIENTS.
036600     MOVE HPPW-NAME           TO WS-INGR-NAME (WS-INGR-IDX).
036700     MOVE HPPW-TOTAL-QTY      TO WS-INGR-QUANTITY (WS-INGR-IDX).
036800     MOVE HPPW-UNIT           TO WS-INGR-UNIT (WS-INGR-IDX).
036900     MOVE HPPW-PRICE-PER-UNIT TO WS-INGR-PRICE-PER-UNIT (WS-INGR-IDX).
037100 020-EXIT.
037200     EXIT.
037300*
037400* Owner's costing policy -- line cost is quantity used times the
037500* per-unit price, material cost is the sum of every line cost
038000 200-CALC-BATCH.
038100     PERFORM 210-CALC-LINE-COST THRU 210-EXIT
038200         VARYING WS-TABLE-IX FROM 1 BY 1
038300         UNTIL WS-TABLE-IX > WS-NUM-INGREDIENTS.
038500 200-EXIT.
038600     EXIT.
038700*
038800 210-CALC-LINE-COST.
038900     SET WS-INGR-IDX TO WS-TABLE-IX.
039000     COMPUTE WS-INGR-LINE-COST (WS-INGR-IDX) ROUNDED =
039100         WS-INGR-QUANTITY (WS-INGR-IDX) *
039200         WS-INGR-PRICE-PER-UNIT (WS-INGR-IDX).
039300     ADD WS-INGR-LINE-COST (WS-INGR-IDX) TO WS-MATERIAL-COST.
039400 210-EXIT.
039500     EXIT.
039600*
039700 300-COMPUTE-CONTRIBUTIONS.
039800     COMPUTE WS-TOTAL-BATCH-COST ROUNDED =
039900         WS-MATERIAL-COST + HPPB-OPERATIONAL-COST +
040000         HPPB-OTHER-COST.
040100     PERFORM 310-CONTRIB-PCT THRU 310-EXIT
040200         VARYING WS-TABLE-IX FROM 1 BY 1
040300         UNTIL WS-TABLE-IX > WS-NUM-INGREDIENTS.
040500     IF WS-TOTAL-BATCH-COST > 0
040600         COMPUTE HPPM-OPERATIONAL-CONTRIB-PCT ROUNDED =
040700             HPPB-OPERATIONAL-COST / WS-TOTAL-BATCH-COST * 100
040800         COMPUTE HPPM-OTHER-CONTRIB-PCT ROUNDED =
040900             HPPB-OTHER-COST / WS-TOTAL-BATCH-COST * 100
041000     ELSE
041100         MOVE 0 TO HPPM-OPERATIONAL-CONTRIB-PCT
041200         MOVE 0 TO HPPM-OTHER-CONTRIB-PCT.
041300 300-EXIT.
041400     EXIT.
041500*
041600 310-CONTRIB-PCT.
041700     SET WS-INGR-IDX TO WS-TABLE-IX.
041800     IF WS-TOTAL-BATCH-COST > 0
041900         COMPUTE WS-INGR-CONTRIB-PCT (WS-INGR-IDX) ROUNDED =
042000             WS-INGR-LINE-COST (WS-INGR-IDX) /
042100             WS-TOTAL-BATCH-COST * 100
042200     ELSE
042300         MOVE 0 TO WS-INGR-CONTRIB-PCT (WS-INGR-IDX).
042400 310-EXIT.
042500     EXIT.
042600*
042700 400-COMPUTE-RESULTS.
042800     IF HPPB-OUTPUT-UNITS > 0
042900         COMPUTE WS-HPP-PER-UNIT ROUNDED =
043000             WS-TOTAL-BATCH-COST / HPPB-OUTPUT-UNITS
043100     ELSE
043200         MOVE 0 TO WS-HPP-PER-UNIT.
043300     PERFORM 410-CALC-SUGGESTED-PRICE THRU 410-EXIT.
043400     PERFORM 420-CALC-ACTUAL-MARGIN THRU 420-EXIT.
043500     PERFORM 430-CALC-MARGIN-STATUS THRU 430-EXIT.
043600 400-EXIT.
043700     EXIT.
043800*
043900* Markup-on-cost: SUGGESTED-PRICE = HPP-PER-UNIT * (1 + TARGET/100)
044000 410-CALC-SUGGESTED-PRICE.
044100     COMPUTE WS-SUGGESTED-SELL-PRICE ROUNDED =
044200         WS-HPP-PER-UNIT *
044300         (1 + (HPPB-TARGET-MARGIN-PCT / 100)).
044400 410-EXIT.
044500     EXIT.
044600*
044700* Actual sell price defaults to the suggested price when the
044800* owner did not key one in on the batch parameters (INIC-0054)
044900 420-CALC-ACTUAL-MARGIN.
044950*Markup-on-cost basis, same footing as SUGGESTED-PRICE above --
044960*(ACTUAL-PRICE - HPP) / HPP * 100, NOT divided by ACTUAL-PRICE
045000     IF HPPB-ACTUAL-SELL-PRICE > 0
045100         MOVE HPPB-ACTUAL-SELL-PRICE TO WS-ACTUAL-SELL-PRICE
045200     ELSE
045300         MOVE WS-SUGGESTED-SELL-PRICE TO WS-ACTUAL-SELL-PRICE.
045400     IF WS-HPP-PER-UNIT > 0
045500         COMPUTE WS-ACTUAL-MARGIN-PCT ROUNDED =
045600             (WS-ACTUAL-SELL-PRICE - WS-HPP-PER-UNIT) /
045700             WS-HPP-PER-UNIT * 100
045800     ELSE
045900         MOVE 0 TO WS-ACTUAL-MARGIN-PCT.
046000     COMPUTE WS-GAP-VS-TARGET ROUNDED =
046100         WS-ACTUAL-MARGIN-PCT - HPPB-TARGET-MARGIN-PCT.
046200 420-EXIT.
046300     EXIT.
046400*
046500* SUCCESS/WARNING/DANGER traffic light against the gap to target
046600 430-CALC-MARGIN-STATUS.
046700     IF WS-GAP-VS-TARGET >= 0
046800         SET MARGIN-SUCCESS TO TRUE
046900     ELSE
047000         IF WS-GAP-VS-TARGET >= -5
047100             SET MARGIN-WARNING TO TRUE
047200         ELSE
047300             SET MARGIN-DANGER TO TRUE.
047400 430-EXIT.
047500     EXIT.
047600*
047700* Margin-on-selling-price -- kept for the owner's records but not
047800* used by the mainline (owner asked us to keep the cost-plus view
047900* only; this paragraph is available if that decision is revisited)
048000 440-MARGIN-ON-PRICE.
048100     IF WS-ACTUAL-SELL-PRICE > 0
048200         COMPUTE WS-MARGIN-ON-PRICE-PCT ROUNDED =
048300             (WS-ACTUAL-SELL-PRICE - WS-HPP-PER-UNIT) /
048400             WS-ACTUAL-SELL-PRICE * 100
048500     ELSE
048600         MOVE 0 TO WS-MARGIN-ON-PRICE-PCT.
048700 440-EXIT.
048800     EXIT.
048900*
049000* Top-3 cost contributors -- load-then-selection-sort idiom lifted
049100* from the TABLES01 employee table, three passes over WS-INGR-TABLE
049200 500-RANK-TOP-CONTRIBUTORS.
049300     MOVE SPACES TO WS-TOP-TABLE.
049400     MOVE 0 TO WS-RANK-IX.
049500     PERFORM 510-PICK-ONE-WINNER THRU 510-EXIT
049600         VARYING WS-RANK-IX FROM 1 BY 1
049700         UNTIL WS-RANK-IX > 3
049800         OR WS-RANK-IX > WS-NUM-INGREDIENTS.
049900 500-EXIT.
050000     EXIT.
050100*
050200 510-PICK-ONE-WINNER.
050300     MOVE 0 TO WS-TABLE-JX.
050400     PERFORM 511-SCAN-FOR-WINNER THRU 511-EXIT
050500         VARYING WS-TABLE-IX FROM 1 BY 1
050600         UNTIL WS-TABLE-IX > WS-NUM-INGREDIENTS.
051500     IF WS-TABLE-JX > 0
051600         SET WS-INGR-IDX TO WS-TABLE-JX
051700         SET WS-TOP-IDX TO WS-RANK-IX
051800         MOVE WS-INGR-NAME (WS-INGR-IDX)
051900                                  TO WS-TOP-NAME (WS-TOP-IDX)
052000         MOVE WS-INGR-LINE-COST (WS-INGR-IDX)
052100                                  TO WS-TOP-LINE-COST (WS-TOP-IDX)
052200         MOVE WS-INGR-CONTRIB-PCT (WS-INGR-IDX)
052300                                  TO WS-TOP-CONTRIB-PCT (WS-TOP-IDX)
052400         SET ALREADY-RANKED (WS-TABLE-JX) TO TRUE.
052500 510-EXIT.
052600     EXIT.
052610*
052620 511-SCAN-FOR-WINNER.
052630     SET WS-INGR-IDX TO WS-TABLE-IX.
052640     IF NOT ALREADY-RANKED (WS-TABLE-IX)
052650         IF WS-TABLE-JX = 0
052660             OR WS-INGR-LINE-COST (WS-INGR-IDX) >
052670                WS-INGR-LINE-COST (WS-TABLE-JX)
052680             MOVE WS-TABLE-IX TO WS-TABLE-JX.
052690 511-EXIT.
052695     EXIT.
052700*
052800* PRINT SECTIONS -- header/footer/page-break idiom from prog172a
052900 600-WRITE-REPORT.
053000     OPEN OUTPUT REPORT-FILE.
053100     IF NOT RPT-FILE-OK
053200         DISPLAY 'ERROR OPENING HPPRPT, STATUS = ' FS-STAT-RPT
053300         GO TO 900-ERROR.
053400     MOVE 99 TO WS-NUM-LINES.
053500     PERFORM 610-WRITE-SUMMARY THRU 610-EXIT.
053600     PERFORM 620-WRITE-DETAIL-SECTION THRU 620-EXIT.
053700     PERFORM 630-WRITE-BREAKDOWN THRU 630-EXIT.
053800     PERFORM 640-WRITE-TOP-3 THRU 640-EXIT.
053900     PERFORM 650-WRITE-TOTALS THRU 650-EXIT.
054000     WRITE REPORT-REC FROM FOOTER-01.
054100     CLOSE REPORT-FILE.
054200 600-EXIT.
054300     EXIT.
054400*
054500 605-CHECK-PAGE-BREAK.
054600     IF WS-NUM-LINES > WS-PAGE-SIZE
054700         PERFORM 606-WRITE-TITLES THRU 606-EXIT.
054800 605-EXIT.
054900     EXIT.
055000*
055100 606-WRITE-TITLES.
055200     MOVE HPPM-BATCH-NAME TO HDR-BATCH-NAME.
055300     MOVE WS-RUN-DATE-8   TO HDR-RUN-DATE.
055400     WRITE REPORT-REC FROM HEADER-01 AFTER ADVANCING PAGE.
055500     WRITE REPORT-REC FROM HEADER-02 AFTER ADVANCING 1.
055600     WRITE REPORT-REC FROM HEADER-03 AFTER ADVANCING 1.
055700     MOVE 3 TO WS-NUM-LINES.
055800 606-EXIT.
055900     EXIT.
056000*
056100 610-WRITE-SUMMARY.
056200     PERFORM 605-CHECK-PAGE-BREAK THRU 605-EXIT.
056300     PERFORM 611-EDIT-SUMMARY-FIELDS THRU 611-EXIT.
056400     WRITE REPORT-REC FROM SUMMARY-01.
056500     WRITE REPORT-REC FROM SUMMARY-02.
056600     WRITE REPORT-REC FROM SUMMARY-03.
056700     WRITE REPORT-REC FROM SUMMARY-04.
056800     WRITE REPORT-REC FROM SUMMARY-05.
056900     WRITE REPORT-REC FROM SUMMARY-06.
057000     WRITE REPORT-REC FROM SUMMARY-07.
057100     WRITE REPORT-REC FROM SUMMARY-08.
057200     WRITE REPORT-REC FROM SUMMARY-09.
057300     ADD 9 TO WS-NUM-LINES.
057400 610-EXIT.
057500     EXIT.
057600*
057700 611-EDIT-SUMMARY-FIELDS.
057800     MOVE WS-MATERIAL-COST TO WS-FMT-AMOUNT.
057810     PERFORM 800-EDIT-CURRENCY THRU 800-EXIT.
057820     MOVE WS-FMT-OUT-CURRENCY TO SUM-MATERIAL-COST.
058000     MOVE HPPB-OPERATIONAL-COST TO WS-FMT-AMOUNT.
058010     PERFORM 800-EDIT-CURRENCY THRU 800-EXIT.
058020     MOVE WS-FMT-OUT-CURRENCY TO SUM-OPERATIONAL-COST.
058200     MOVE HPPM-OPERATIONAL-CONTRIB-PCT TO WS-FMT-PCT.
058210     PERFORM 810-EDIT-PERCENT THRU 810-EXIT.
058220     MOVE WS-FMT-OUT-PERCENT TO SUM-OPERATIONAL-PCT.
058500     MOVE HPPB-OTHER-COST TO WS-FMT-AMOUNT.
058510     PERFORM 800-EDIT-CURRENCY THRU 800-EXIT.
058520     MOVE WS-FMT-OUT-CURRENCY TO SUM-OTHER-COST.
058700     MOVE HPPM-OTHER-CONTRIB-PCT TO WS-FMT-PCT.
058710     PERFORM 810-EDIT-PERCENT THRU 810-EXIT.
058720     MOVE WS-FMT-OUT-PERCENT TO SUM-OTHER-PCT.
058900     MOVE WS-TOTAL-BATCH-COST TO WS-FMT-AMOUNT.
058910     PERFORM 800-EDIT-CURRENCY THRU 800-EXIT.
058920     MOVE WS-FMT-OUT-CURRENCY TO SUM-TOTAL-COST.
059100     MOVE WS-HPP-PER-UNIT TO WS-FMT-AMOUNT.
059110     PERFORM 800-EDIT-CURRENCY THRU 800-EXIT.
059120     MOVE WS-FMT-OUT-CURRENCY TO SUM-HPP-UNIT.
059300     MOVE WS-SUGGESTED-SELL-PRICE TO WS-FMT-AMOUNT.
059310     PERFORM 800-EDIT-CURRENCY THRU 800-EXIT.
059320     MOVE WS-FMT-OUT-CURRENCY TO SUM-SUGGESTED-PRICE.
059500     MOVE WS-ACTUAL-SELL-PRICE TO WS-FMT-AMOUNT.
059510     PERFORM 800-EDIT-CURRENCY THRU 800-EXIT.
059520     MOVE WS-FMT-OUT-CURRENCY TO SUM-ACTUAL-PRICE.
059700     MOVE WS-ACTUAL-MARGIN-PCT TO WS-FMT-PCT.
059710     PERFORM 810-EDIT-PERCENT THRU 810-EXIT.
059720     MOVE WS-FMT-OUT-PERCENT TO SUM-ACTUAL-MARGIN.
059900     MOVE WS-GAP-VS-TARGET TO WS-FMT-PCT.
059910     PERFORM 820-EDIT-GAP THRU 820-EXIT.
059920     MOVE WS-FMT-OUT-GAP TO SUM-GAP-VS-TARGET.
060100     MOVE HPPM-MARGIN-STATUS TO SUM-MARGIN-STATUS.
060200 611-EXIT.
060300     EXIT.
060400*
060500 620-WRITE-DETAIL-SECTION.
060600     PERFORM 605-CHECK-PAGE-BREAK THRU 605-EXIT.
060700     WRITE REPORT-REC FROM DETAIL-HEAD-01.
060800     WRITE REPORT-REC FROM DETAIL-HEAD-02.
060900     ADD 2 TO WS-NUM-LINES.
061000     PERFORM 621-WRITE-DETAIL-LINE THRU 621-EXIT
061100         VARYING WS-TABLE-IX FROM 1 BY 1
061200         UNTIL WS-TABLE-IX > WS-NUM-INGREDIENTS.
061300 620-EXIT.
061400     EXIT.
061500*
061600 621-WRITE-DETAIL-LINE.
061700     PERFORM 605-CHECK-PAGE-BREAK THRU 605-EXIT.
061800     SET WS-INGR-IDX TO WS-TABLE-IX.
061900     MOVE WS-INGR-NAME (WS-INGR-IDX)      TO DTL-NAME.
062000     MOVE WS-INGR-UNIT (WS-INGR-IDX)       TO DTL-UNIT.
062110     MOVE WS-INGR-QUANTITY (WS-INGR-IDX) TO WS-FMT-QTY.
062120     PERFORM 830-EDIT-QUANTITY THRU 830-EXIT.
062130     MOVE WS-FMT-OUT-QTY TO DTL-QUANTITY.
062310     MOVE WS-INGR-PRICE-PER-UNIT (WS-INGR-IDX) TO WS-FMT-AMOUNT.
062320     PERFORM 800-EDIT-CURRENCY THRU 800-EXIT.
062330     MOVE WS-FMT-OUT-CURRENCY TO DTL-PRICE-PER-UNIT.
062610     MOVE WS-INGR-LINE-COST (WS-INGR-IDX) TO WS-FMT-AMOUNT.
062620     PERFORM 800-EDIT-CURRENCY THRU 800-EXIT.
062630     MOVE WS-FMT-OUT-CURRENCY TO DTL-LINE-COST.
062640     MOVE WS-INGR-CONTRIB-PCT (WS-INGR-IDX) TO WS-FMT-PCT.
062650     PERFORM 810-EDIT-PERCENT THRU 810-EXIT.
062660     MOVE WS-FMT-OUT-PERCENT TO DTL-CONTRIB-PCT.
062800     WRITE REPORT-REC FROM DETAIL-LINE-01.
062900     ADD 1 TO WS-NUM-LINES.
063000 621-EXIT.
063100     EXIT.
063200*
063300* Cost breakdown, sorted by contribution descending -- reuses the
063400* same table but walks it via the already-ranked top pass first,
063500* then the remaining rows in a second selection-sort loop
063600 630-WRITE-BREAKDOWN.
063700     PERFORM 605-CHECK-PAGE-BREAK THRU 605-EXIT.
063800     WRITE REPORT-REC FROM BREAK-HEAD-01.
063900     ADD 1 TO WS-NUM-LINES.
064100     PERFORM 631-PICK-NEXT-BREAKDOWN-ROW THRU 631-EXIT
064200         VARYING WS-RANK-IX FROM 1 BY 1
064300         UNTIL WS-RANK-IX > WS-NUM-INGREDIENTS.
064400 630-EXIT.
064500     EXIT.
064600*
064700 631-PICK-NEXT-BREAKDOWN-ROW.
064800     MOVE 0 TO WS-TABLE-JX.
064900     PERFORM 632-SCAN-FOR-NEXT-ROW THRU 632-EXIT
065000         VARYING WS-TABLE-IX FROM 1 BY 1
065100         UNTIL WS-TABLE-IX > WS-NUM-INGREDIENTS.
066000     IF WS-TABLE-JX > 0
066100         SET WS-INGR-IDX TO WS-TABLE-JX
066200         PERFORM 605-CHECK-PAGE-BREAK THRU 605-EXIT
066300         MOVE WS-INGR-NAME (WS-INGR-IDX) TO BRK-NAME
066400         MOVE WS-INGR-LINE-COST (WS-INGR-IDX) TO WS-FMT-AMOUNT
066450         PERFORM 800-EDIT-CURRENCY THRU 800-EXIT
066460         MOVE WS-FMT-OUT-CURRENCY TO BRK-LINE-COST
066500         MOVE WS-INGR-CONTRIB-PCT (WS-INGR-IDX) TO WS-FMT-PCT
066700         PERFORM 810-EDIT-PERCENT THRU 810-EXIT
066750         MOVE WS-FMT-OUT-PERCENT TO BRK-CONTRIB-PCT
067000         WRITE REPORT-REC FROM BREAK-LINE-01
067100         ADD 1 TO WS-NUM-LINES
067200         SET PICKED-FOR-BREAKDOWN (WS-TABLE-JX) TO TRUE.
067300 631-EXIT.
067400     EXIT.
067410*
067420 632-SCAN-FOR-NEXT-ROW.
067430     SET WS-INGR-IDX TO WS-TABLE-IX.
067440     IF NOT PICKED-FOR-BREAKDOWN (WS-TABLE-IX)
067450         IF WS-TABLE-JX = 0
067460             OR WS-INGR-LINE-COST (WS-INGR-IDX) >
067470                WS-INGR-LINE-COST (WS-TABLE-JX)
067480             MOVE WS-TABLE-IX TO WS-TABLE-JX.
067490 632-EXIT.
067495     EXIT.
067500*
067600 640-WRITE-TOP-3.
067700     PERFORM 605-CHECK-PAGE-BREAK THRU 605-EXIT.
067800     WRITE REPORT-REC FROM TOP-HEAD-01.
067900     ADD 1 TO WS-NUM-LINES.
068000     PERFORM 641-WRITE-TOP-LINE THRU 641-EXIT
068100         VARYING WS-RANK-IX FROM 1 BY 1
068200         UNTIL WS-RANK-IX > 3
068300         OR WS-RANK-IX > WS-NUM-INGREDIENTS.
068400 640-EXIT.
068500     EXIT.
068600*
068700 641-WRITE-TOP-LINE.
068800     PERFORM 605-CHECK-PAGE-BREAK THRU 605-EXIT.
068900     SET WS-TOP-IDX TO WS-RANK-IX.
069000     MOVE WS-RANK-IX TO TOP-RANK.
069100     MOVE WS-TOP-NAME (WS-TOP-IDX) TO TOP-NAME.
069210     MOVE WS-TOP-LINE-COST (WS-TOP-IDX) TO WS-FMT-AMOUNT.
069220     PERFORM 800-EDIT-CURRENCY THRU 800-EXIT.
069230     MOVE WS-FMT-OUT-CURRENCY TO TOP-LINE-COST.
069410     MOVE WS-TOP-CONTRIB-PCT (WS-TOP-IDX) TO WS-FMT-PCT.
069420     PERFORM 810-EDIT-PERCENT THRU 810-EXIT.
069430     MOVE WS-FMT-OUT-PERCENT TO TOP-CONTRIB-PCT.
069700     WRITE REPORT-REC FROM TOP-LINE-01.
069800     ADD 1 TO WS-NUM-LINES.
069900 641-EXIT.
070000     EXIT.
070100*
070200* Control-break trailer -- ingredient count plus the two amounts
070210* the batch is proved against: sum of line costs (MATERIAL-COST)
070220* and the grand total (TOTAL-BATCH-COST) -- see change log INIC-0094
070300 650-WRITE-TOTALS.
070400     PERFORM 605-CHECK-PAGE-BREAK THRU 605-EXIT.
070500     MOVE WS-NUM-INGREDIENTS TO TOT-INGR-COUNT.
070510     MOVE WS-MATERIAL-COST TO WS-FMT-AMOUNT.
070520     PERFORM 800-EDIT-CURRENCY THRU 800-EXIT.
070530     MOVE WS-FMT-OUT-CURRENCY TO TOT-MATERIAL-COST.
070540     MOVE WS-TOTAL-BATCH-COST TO WS-FMT-AMOUNT.
070550     PERFORM 800-EDIT-CURRENCY THRU 800-EXIT.
070560     MOVE WS-FMT-OUT-CURRENCY TO TOT-BATCH-COST.
070600     WRITE REPORT-REC FROM TOTAL-LINE-01.
070700     ADD 1 TO WS-NUM-LINES.
070800 650-EXIT.
070900     EXIT.
071000*
071100* Formatters -- comma-edit then swap to dot separators, since
071200* SPECIAL-NAMES DECIMAL-POINT IS COMMA is off-limits at this shop
071250* Owner wants whole-rupiah amounts on the printout, rounded, no
071260* decimal places and no sign -- see change log INIC-0092
071300 800-EDIT-CURRENCY.
071310     COMPUTE WS-FMT-AMOUNT-INT ROUNDED = WS-FMT-AMOUNT.
071400     MOVE WS-FMT-AMOUNT-INT TO WS-CURRENCY-ED.
071500     INSPECT WS-CURRENCY-ED REPLACING ALL ',' BY '.'.
071600     STRING 'RP ' WS-CURRENCY-ED DELIMITED BY SIZE
071700         INTO WS-FMT-OUT-CURRENCY.
071900 800-EXIT.
072000     EXIT.
072100*
072150* One decimal place, leading sign floats in front of the number --
072160* rounded to 1dp here, not truncated, before the edit-picture MOVE
072200 810-EDIT-PERCENT.
072210     COMPUTE WS-FMT-PCT-1DP ROUNDED = WS-FMT-PCT.
072300     MOVE WS-FMT-PCT-1DP TO WS-PERCENT-ED.
072400     STRING WS-PERCENT-ED '%' DELIMITED BY SIZE
072500         INTO WS-FMT-OUT-PERCENT.
072700 810-EXIT.
072800     EXIT.
072900*
072950* Gap vs target -- signed 1dp with a ' PP' (percentage-point)
072960* suffix; an exact-zero gap prints the fixed literal '0 PP',
072970* never '+0.0 PP' or '-0.0 PP' -- see change log INIC-0092
073000 820-EDIT-GAP.
073010     IF WS-FMT-PCT = 0
073020         MOVE '0 PP' TO WS-FMT-OUT-GAP
073030     ELSE
073035         COMPUTE WS-FMT-PCT-1DP ROUNDED = WS-FMT-PCT
073040         MOVE WS-FMT-PCT-1DP TO WS-GAP-ED
073050         STRING WS-GAP-ED ' PP' DELIMITED BY SIZE
073060             INTO WS-FMT-OUT-GAP
073070     END-IF.
073500 820-EXIT.
073600     EXIT.
073700*
073800 830-EDIT-QUANTITY.
073900     MOVE WS-FMT-QTY TO WS-QTY-ED.
074000     INSPECT WS-QTY-ED REPLACING ALL ',' BY '.'.
074100     MOVE WS-QTY-ED TO WS-FMT-OUT-QTY.
074300 830-EXIT.
074400     EXIT.
074500*
074600* Persistence -- sequential append, master id assigned from 1 up
074700 700-WRITE-MASTER.
074800     OPEN EXTEND CALC-MASTER-FILE.
074900     IF NOT MSTR-FILE-OK
075000         OPEN OUTPUT CALC-MASTER-FILE.
075100     ADD 1 TO WS-MASTER-ID.
075200     MOVE WS-MASTER-ID       TO HPPM-MASTER-ID.
075300     MOVE WS-RUN-DATE-8      TO HPPM-RUN-DATE-NUM.
075400     MOVE HPPB-BATCH-NAME    TO HPPM-BATCH-NAME.
075500     MOVE WS-MATERIAL-COST   TO HPPM-MATERIAL-COST.
075600     MOVE HPPB-OPERATIONAL-COST TO HPPM-OPERATIONAL-COST.
075700     MOVE HPPB-OTHER-COST    TO HPPM-OTHER-COST.
075800     MOVE WS-TOTAL-BATCH-COST TO HPPM-TOTAL-BATCH-COST.
075900     MOVE HPPB-OUTPUT-UNITS  TO HPPM-OUTPUT-UNITS.
076000     MOVE HPPB-TARGET-MARGIN-PCT TO HPPM-TARGET-MARGIN-PCT.
076100     MOVE WS-HPP-PER-UNIT    TO HPPM-HPP-PER-UNIT.
076200     MOVE WS-SUGGESTED-SELL-PRICE TO HPPM-SUGGESTED-SELL-PRICE.
076300     MOVE WS-ACTUAL-SELL-PRICE TO HPPM-ACTUAL-SELL-PRICE.
076400     MOVE WS-ACTUAL-MARGIN-PCT TO HPPM-ACTUAL-MARGIN-PCT.
076500     MOVE WS-GAP-VS-TARGET   TO HPPM-GAP-VS-TARGET.
076600     WRITE CALC-MASTER-REC FROM HPPM-MASTER-REC.
076700     CLOSE CALC-MASTER-FILE.
076800 700-EXIT.
076900     EXIT.
077000*
077100 710-WRITE-DETAIL.
077200     IF WS-TABLE-IX = 1
077300         OPEN EXTEND CALC-DETAIL-FILE
077400         IF NOT DTL-FILE-OK
077500             OPEN OUTPUT CALC-DETAIL-FILE.
077600     SET WS-INGR-IDX TO WS-TABLE-IX.
077700     MOVE HPPM-MASTER-ID          TO HPPD-MASTER-ID.
077800     MOVE WS-TABLE-IX             TO HPPD-LINE-NO.
077900     MOVE WS-INGR-NAME (WS-INGR-IDX)     TO HPPD-NAME.
078000     MOVE WS-INGR-QUANTITY (WS-INGR-IDX) TO HPPD-QUANTITY.
078100     MOVE WS-INGR-UNIT (WS-INGR-IDX)     TO HPPD-UNIT.
078200     MOVE WS-INGR-PRICE-PER-UNIT (WS-INGR-IDX)
078300                                  TO HPPD-PRICE-PER-UNIT.
078400     MOVE WS-INGR-LINE-COST (WS-INGR-IDX) TO HPPD-LINE-COST.
078500     MOVE WS-INGR-CONTRIB-PCT (WS-INGR-IDX) TO HPPD-CONTRIB-PCT.
078600     WRITE CALC-DETAIL-REC FROM HPPD-DETAIL-REC.
078700     IF WS-TABLE-IX = WS-NUM-INGREDIENTS
078800         CLOSE CALC-DETAIL-FILE.
078900 710-EXIT.
079000     EXIT.
079100*
079200 900-CLEANUP.
079300     DISPLAY 'HPPCALC RUN COMPLETE, MASTER ID = ' WS-MASTER-ID.
079400     DISPLAY 'END PROGR: HPPCALC'.
079500 900-EXIT.
079600     EXIT.
079700*
079800 900-ABORT.
079900     DISPLAY 'HPPCALC - BATCH REJECTED, NO CALCULATION PERFORMED'.
080000     CLOSE INGR-WORK-FILE.
080100     MOVE +8 TO RETURN-CODE.
080200     GOBACK.
080300*
080400 900-ERROR.
080500     MOVE +12 TO RETURN-CODE.
080600     GOBACK.
